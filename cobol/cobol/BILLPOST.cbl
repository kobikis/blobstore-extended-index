000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILLPOST.
000300 AUTHOR.        R H DRISCOLL.
000400 INSTALLATION.  BILLING SYSTEMS - NIGHTLY POST-PROCESS.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BILLING PRODUCTION LIBRARY.
000800******************************************************************
000900*  BILLPOST    -  NIGHTLY SUBSCRIBER BILL POST-PROCESS.           *
001000*                                                                 *
001100*  READS ONE SUBSCRIBER-CHARGE-DATA RECORD PER SUBSCRIBER BILL,   *
001200*  AGGREGATES ITS RAW CHARGE ROWS INTO ONE ROW PER GROUP/ROW-NAME/*
001300*  FEATURE-CATEGORY, APPLIES ANY PERCENTAGE-DISCOUNT DEFINITION   *
001400*  ROWS TO THEIR CANDIDATE CHARGE ROWS, SORTS THE RESULT BY       *
001500*  GROUP-NAME/ROW-NAME, BUILDS ONE GROUP SUBTOTAL ROW PER GROUP   *
001600*  (CONTROL BREAK), AND WRITES THE FINISHED BILL TO THE OUTPUT    *
001700*  FILE FOR DOWNSTREAM PRINT/PRESENTMENT.                        *
001800*                                                                 *
001900*  CHANGE LOG                                                     *
002000*  YYMMDD  WHO  TICKET    DESCRIPTION                             *
002100*  910314  RHD  BIL-0117  ORIGINAL PROGRAM - REWORKED FROM THE    *
002200*                          OLD CONTROL-BREAK SKELETON TO DRIVE    *
002300*                          SUBSCRIBER-CHARGE-DATA POST-PROCESS    *
002400*  940226  RHD  BIL-0164  ADDED SOURCE-ROW STAGING TABLE AND THE  *
002500*                          ROW-MERGE/AGGREGATE LOGIC              *
002600*  990108  RHD  Y2K-0006  PERIOD-START/END CONFIRMED CCYYMMDD -   *
002700*                          NO 2-DIGIT YEAR WINDOWING NEEDED       *
002800*  051130  LMK  BIL-0229  ADDED GROUP-TOTAL CONTROL BREAK AND     *
002900*                          THE PERCENTAGE-DISCOUNT DEF-ROW PASS   *
003000*  070305  LMK  BIL-0301  ADDED HALF-DOWN ROUNDING ON THE PCT     *
003100*                          DISCOUNT FORMULA PER FINANCE REQUEST   *
003200*  081117  LMK  BIL-0340  ADDED MSISDN-PARSE DATA QUALITY CHECK   *
003300*                          (RAW NUMBER RECONSTRUCTED FROM THE     *
003400*                          SPLIT COUNTRY-CODE/LOCAL-NUMBER)       *
003500*  110422  PDW  BIL-0377  BUBBLE SORT REPLACED THE OLD SORT VERB  *
003600*                          PASS - THIS RUNS PER-BILL IN MEMORY,   *
003700*                          NOT AS A FILE-LEVEL SORT               *
003800*  140603  PDW  BIL-0402  ADDED DEBUG-TRACE UPSI SWITCH FOR THE   *
003900*                          ROW-SWAP DIAGNOSTIC DISPLAY            *
003910*  150119  PDW  BIL-0415  DISCOUNT CANDIDATE MATCH KEY CORRECTED  *
003920*                          TO FEATURE-CATEGORY (WAS GROUP-NAME)   *
003930*                          PER BILLING AUDIT FINDING #1147        *
003940*  150119  PDW  BIL-0416  CANDIDATE ROW MUST NOW CARRY A TOTAL-   *
003950*                          AMOUNT BEFORE A PCT DISCOUNT IS        *
003960*                          COMPUTED AGAINST IT                    *
003970*  150202  PDW  BIL-0418  PCT DISCOUNT NOW ACTUALLY NETS AGAINST  *
003980*                          TOTAL-AMOUNT/EXCL-VAT/VAT - FORMERLY   *
003990*                          ONLY RECORDED IN DISCOUNT-AMOUNT AND   *
004000*                          NEVER SUBTRACTED (AUDIT FINDING #1147) *
004010*  150202  PDW  BIL-0419  ROW-MERGE CANDIDATE TEST NO LONGER      *
004020*                          REQUIRES A GROUP-NAME MATCH AND NOW    *
004030*                          REQUIRES BOTH ROWS TO BE DISCOUNT-     *
004040*                          ABSENT BEFORE THEY MAY MERGE           *
004041*  150316  PDW  BIL-0423  DEF-ROW SENTINEL CORRECTED TO 'NO-DISC' *
004042*                          PER THE SPEC LAYOUT - WAS 'PCT-DEF',   *
004043*                          WHICH NEVER MATCHED LIVE DATA AND KEPT *
004044*                          THE PCT DISCOUNT PASS FROM EVER FIRING *
004045*                          (AUDIT FINDING #1203)                  *
004046*  150316  PDW  BIL-0424  MERGED DISCOUNT NOW DROPS THE PERCENTAGE*
004047*                          UNLESS BOTH SIDES' PERCENTAGES WERE    *
004048*                          PRESENT AND EQUAL (AUDIT FINDING #1203)*
004049*  150323  PDW  BIL-0425  ROW-SORT NOW TREATS BLANK GROUP-NAME/   *
004051*                         ROW-NAME AS SORTING LAST, NOT FIRST    *
004052*                         (AUDIT FINDING #1210)                  *
004053*  150323  PDW  BIL-0426  BLANK-GROUP ROWS NO LONGER START OR    *
004054*                         JOIN A GROUP-TOTAL, AND AN ALL-BLANK   *
004055*                         BILL NO LONGER EMITS A SPURIOUS TOTAL  *
004056*                         ROW (AUDIT FINDING #1210)              *
004057******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004800            OFF STATUS IS DEBUG-TRACE-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SUBCHG-IN-FILE  ASSIGN TO UT-S-SUBCHGIN
005200         FILE STATUS IS WS-FS-SUBCHG-IN.
005300     SELECT SUBCHG-OUT-FILE ASSIGN TO UT-S-SUBCHGOUT
005400         FILE STATUS IS WS-FS-SUBCHG-OUT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SUBCHG-IN-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 399689 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS.
006200 01  SI-INPUT-RECORD                   PIC X(399689).
006300 FD  SUBCHG-OUT-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 399689 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS.
006800 01  SO-OUTPUT-RECORD                  PIC X(399689).
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*  STANDALONE SWITCHES, COUNTERS AND SUBSCRIPTS.                  *
007200******************************************************************
007300 77  WS-FS-SUBCHG-IN                   PIC X(2).
007400 77  WS-FS-SUBCHG-OUT                  PIC X(2).
007500 77  WS-EOF-SUBCHG-IN-SW               PIC X(1)   VALUE 'N'.
007600     88  EOF-SUBCHG-IN                          VALUE 'Y'.
007700     88  NOT-EOF-SUBCHG-IN                       VALUE 'N'.
007800 77  WS-SOURCE-ROW-COUNT               PIC 9(3)   COMP.
007900 77  WS-SR-IX                          PIC 9(3)   COMP.
008000 77  WS-CR-IX                          PIC 9(3)   COMP.
008100 77  WS-CR2-IX                         PIC 9(3)   COMP.
008200 77  WS-CR3-IX                         PIC 9(3)   COMP.
008300 77  WS-GT-IX                          PIC 9(3)   COMP.
008400 77  WS-MERGE-CR-IX                    PIC 9(3)   COMP.
008500 77  WS-MERGE-FOUND-SW                 PIC X(1)   VALUE 'N'.
008600     88  MERGE-FOUND                             VALUE 'Y'.
008700     88  MERGE-NOT-FOUND                          VALUE 'N'.
008800 77  WS-SORT-LIMIT                     PIC 9(3)   COMP.
008900 77  WS-SWAP-MADE-SW                   PIC X(1)   VALUE 'N'.
009000     88  SWAP-MADE                               VALUE 'Y'.
009100     88  SWAP-NOT-MADE                            VALUE 'N'.
009200 77  WS-ROWS-ORDER-SW                  PIC X(1)   VALUE 'Y'.
009300     88  ROWS-IN-ORDER                           VALUE 'Y'.
009400     88  ROWS-OUT-OF-ORDER                        VALUE 'N'.
009500 77  WS-FIRST-ROW-SW                   PIC X(1)   VALUE 'Y'.
009600     88  FIRST-ROW-OF-BILL                       VALUE 'Y'.
009700     88  NOT-FIRST-ROW                            VALUE 'N'.
009800 77  WS-PREV-GROUP-NAME                PIC X(20).
009900 77  WS-BREAK-TOTAL                    PIC S9(9)V9(2) COMP-3.
010000 77  WS-MSISDN-VALID-SW                PIC X(1)   VALUE 'Y'.
010100     88  MSISDN-VALID                            VALUE 'Y'.
010200     88  MSISDN-INVALID                           VALUE 'N'.
010300 77  WS-MSISDN-START                   PIC 9(2)   COMP.
010400 77  WS-MSISDN-CC-CHECK                PIC X(2).
010500 77  WS-MSISDN-REST                    PIC X(18).
010600 77  WS-DPCT-NUMERIC                   PIC S9(3)V9(2) COMP-3.
010620 77  WS-CALC-BASE-AMOUNT               PIC S9(9)V9(2) COMP-3.
010700 77  WS-CALC-PRODUCT-4DP               PIC S9(7)V9(4) COMP-3.
010800 77  WS-CALC-PRODUCT-X10000            PIC S9(11)  COMP.
010900 77  WS-CALC-REMAINDER-WORK            PIC S9(11)  COMP.
011000 77  WS-CALC-DIGIT-4                   PIC 9(1)    COMP.
011100 77  WS-CALC-DIGIT-3                   PIC 9(1)    COMP.
011200 77  WS-CALC-CENTS-TRUNC               PIC S9(9)   COMP.
011300 77  WS-CALC-CENTS-FINAL               PIC S9(9)   COMP.
011400 77  WS-CALC-RESULT                    PIC S9(9)V9(2) COMP-3.
011500 77  WS-BILLS-READ-CT                  PIC 9(7)    COMP.
011600 77  WS-BILLS-WRITTEN-CT               PIC 9(7)    COMP.
011700 77  WS-ROWS-MERGED-CT                 PIC 9(7)    COMP.
011800 77  WS-DISCOUNTS-APPLIED-CT           PIC 9(7)    COMP.
011900 77  WS-MSISDN-ERROR-CT                PIC 9(7)    COMP.
012000 77  ERROR-MESSAGE-EL                  PIC X(60).
012100******************************************************************
012200*  REDEFINED WORK AREAS.                                          *
012300******************************************************************
012400 01  WS-MSISDN-RAW-AREA.
012500     05  WS-MSISDN-RAW                 PIC X(20).
012550     05  FILLER                        PIC X(2).
012600 01  WS-BILL-KEY-MSISDN REDEFINES WS-MSISDN-RAW-AREA.
012700     05  WS-BKM-PLUS-SIGN              PIC X(1).
012800     05  WS-BKM-ZEROES                 PIC X(2).
012900     05  FILLER                        PIC X(19).
013000 01  WS-DISCOUNT-PERCENTAGE-AREA.
013100     05  WS-DPCT-TEXT                  PIC X(6).
013150     05  FILLER                        PIC X(2).
013200 01  WS-DISCOUNT-PERCENTAGE-PARTS REDEFINES
013300         WS-DISCOUNT-PERCENTAGE-AREA.
013400     05  WS-DPCT-WHOLE                 PIC 9(3).
013500     05  WS-DPCT-DOT                   PIC X(1).
013600     05  WS-DPCT-FRAC                  PIC 9(2).
013650     05  FILLER                        PIC X(2).
013700 01  SWAP-ROW-AREA.
013800     COPY CHGROWC REPLACING ==:TAG:== BY ==SW==.
013900 01  WS-SWAP-ROW-KEY REDEFINES SWAP-ROW-AREA.
014000     05  WS-SWAP-ROW-KEY-TEXT          PIC X(60).
014100     05  FILLER                        PIC X(140).
014200******************************************************************
014300*  PRE-AGGREGATION SOURCE ROW STAGING TABLE - HOLDS THE BILL'S    *
014400*  CHARGE ROWS AS THEY ARRIVED ON THE INPUT FILE, BEFORE THE      *
014500*  CR- TABLE IS REBUILT ROW-BY-ROW IN AGGREGATED FORM.            *
014600******************************************************************
014700 01  WS-SOURCE-TABLE.
014800     05  SOURCE-ROW  OCCURS 999 TIMES.
014900         COPY CHGROWC REPLACING ==:TAG:== BY ==SR==.
014950     05  FILLER                        PIC X(20).
015000******************************************************************
015100*  THE BILL ITSELF - HEADER, CHARGE-ROW TABLE, GROUP-TOTAL TABLE. *
015200******************************************************************
015300     COPY SUBCHGC.
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*  000-MAINLINE  -  OPEN, DRIVE ONE BILL AT A TIME, CLOSE.        *
015700******************************************************************
015800 000-MAINLINE.
015900     PERFORM 010-INITIALIZE THRU 010-EXIT.
016000     PERFORM 100-READ-BILL-RECORD THRU 100-EXIT.
016100     PERFORM 200-PROCESS-BILL-RECORD THRU 200-EXIT
016200         UNTIL EOF-SUBCHG-IN.
016300     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
016400     PERFORM 800-TERMINATE THRU 800-EXIT.
016500     STOP RUN.
016600******************************************************************
016700*  010-INITIALIZE  -  OPEN THE TWO BILL FILES.                    *
016800******************************************************************
016900 010-INITIALIZE.
017000     OPEN INPUT  SUBCHG-IN-FILE
017100          OUTPUT SUBCHG-OUT-FILE.
017200     IF WS-FS-SUBCHG-IN NOT = '00'
017300         DISPLAY 'BILLPOST: OPEN FAILED ON SUBCHG-IN-FILE, '
017400                 'STATUS=' WS-FS-SUBCHG-IN
017500         MOVE 16 TO RETURN-CODE
017600         STOP RUN.
017700     IF WS-FS-SUBCHG-OUT NOT = '00'
017800         DISPLAY 'BILLPOST: OPEN FAILED ON SUBCHG-OUT-FILE, '
017900                 'STATUS=' WS-FS-SUBCHG-OUT
018000         MOVE 16 TO RETURN-CODE
018100         STOP RUN.
018200 010-EXIT.
018300     EXIT.
018400******************************************************************
018500*  100-READ-BILL-RECORD  -  NEXT SUBSCRIBER-CHARGE-DATA RECORD.   *
018600******************************************************************
018700 100-READ-BILL-RECORD.
018800     READ SUBCHG-IN-FILE INTO SUBSCRIBER-CHARGE-DATA
018900         AT END
019000             SET EOF-SUBCHG-IN TO TRUE.
019100 100-EXIT.
019200     EXIT.
019300******************************************************************
019400*  200-PROCESS-BILL-RECORD  -  RUN THE FULL POST-PROCESS AGAINST  *
019500*  ONE BILL, WRITE IT, THEN PULL THE NEXT RECORD.                 *
019600******************************************************************
019700 200-PROCESS-BILL-RECORD.
019800     ADD 1 TO WS-BILLS-READ-CT.
019900     PERFORM 210-STAGE-SOURCE-ROWS THRU 210-EXIT.
020000     PERFORM 215-VALIDATE-MSISDN THRU 215-EXIT.
020100     PERFORM 220-BUILD-AGGREGATE-TABLE THRU 220-EXIT.
020200     PERFORM 300-APPLY-PERCENT-DISCOUNTS THRU 300-EXIT.
020300     PERFORM 400-SORT-CHARGE-ROWS THRU 400-EXIT.
020400     PERFORM 500-BUILD-GROUP-TOTALS THRU 500-EXIT.
020500     PERFORM 600-WRITE-BILL-RECORD THRU 600-EXIT.
020600     PERFORM 100-READ-BILL-RECORD THRU 100-EXIT.
020700 200-EXIT.
020800     EXIT.
020900******************************************************************
021000*  210-STAGE-SOURCE-ROWS  -  MOVE THE AS-READ CR- TABLE OFF TO    *
021100*  THE SR- STAGING TABLE, THEN EMPTY THE CR- TABLE SO IT CAN BE   *
021200*  REBUILT IN AGGREGATED FORM.                                    *
021300******************************************************************
021400 210-STAGE-SOURCE-ROWS.
021500     MOVE SCD-CHARGE-ROW-COUNT TO WS-SOURCE-ROW-COUNT.
021600     MOVE ZERO TO SCD-CHARGE-ROW-COUNT.
021700     IF WS-SOURCE-ROW-COUNT = ZERO
021800         GO TO 210-EXIT.
021900     PERFORM 212-COPY-ONE-SOURCE-ROW THRU 212-EXIT
022000         VARYING WS-SR-IX FROM 1 BY 1
022100         UNTIL WS-SR-IX > WS-SOURCE-ROW-COUNT.
022200 210-EXIT.
022300     EXIT.
022400 212-COPY-ONE-SOURCE-ROW.
022500     MOVE CHARGE-ROW(WS-SR-IX) TO SOURCE-ROW(WS-SR-IX).
022600 212-EXIT.
022700     EXIT.
022800******************************************************************
022900*  215-VALIDATE-MSISDN  -  DATA-QUALITY CHECK ONLY.  REBUILDS THE *
023000*  RAW MSISDN FROM THE SPLIT COUNTRY-CODE/LOCAL-NUMBER FIELDS,    *
023100*  STRIPS A LEADING + OR 00, AND CONFIRMS THE NEXT TWO DIGITS ARE *
023200*  NUMERIC (THE NAIVE 2-CHAR COUNTRY-CODE ASSUMPTION THIS SHOP    *
023300*  USES - NOT A FULL VARIABLE-LENGTH DIALING-PLAN TABLE LOOKUP).  *
023400******************************************************************
023500 215-VALIDATE-MSISDN.
023600     MOVE SPACES TO WS-MSISDN-RAW.
023700     STRING '+'                   DELIMITED BY SIZE
023800            SCD-COUNTRY-CODE       DELIMITED BY SPACE
023900            SCD-LOCAL-NUMBER       DELIMITED BY SPACE
024000         INTO WS-MSISDN-RAW.
024100     SET MSISDN-VALID TO TRUE.
024200     MOVE 2 TO WS-MSISDN-START.
024300     IF WS-BKM-PLUS-SIGN = '+'
024400         MOVE 2 TO WS-MSISDN-START.
024500     IF WS-MSISDN-RAW(1:2) = '00'
024600         MOVE 3 TO WS-MSISDN-START.
024700     MOVE WS-MSISDN-RAW(WS-MSISDN-START:2) TO WS-MSISDN-CC-CHECK.
024800     MOVE WS-MSISDN-RAW(WS-MSISDN-START + 2:) TO WS-MSISDN-REST.
024900     IF WS-MSISDN-CC-CHECK NOT NUMERIC
025000         SET MSISDN-INVALID TO TRUE.
025050     IF WS-MSISDN-REST = SPACES
025060         SET MSISDN-INVALID TO TRUE.
025100     IF MSISDN-INVALID
025200         ADD 1 TO WS-MSISDN-ERROR-CT
025300         MOVE 'MSISDN PARSE FAILED - 2-CHAR CC NOT NUMERIC'
025400             TO ERROR-MESSAGE-EL
025500         DISPLAY ERROR-MESSAGE-EL.
025600 215-EXIT.
025700     EXIT.
025800******************************************************************
025900*  220-BUILD-AGGREGATE-TABLE  -  DRIVE EACH STAGED SOURCE ROW     *
026000*  EITHER INTO A MERGE WITH AN EXISTING CR- ROW OR AS A NEW       *
026100*  APPENDED CR- ROW.                                              *
026200******************************************************************
026300 220-BUILD-AGGREGATE-TABLE.
026400     IF WS-SOURCE-ROW-COUNT = ZERO
026500         GO TO 220-EXIT.
026600     PERFORM 224-ADD-ONE-SOURCE-ROW THRU 224-EXIT
026700         VARYING WS-SR-IX FROM 1 BY 1
026800         UNTIL WS-SR-IX > WS-SOURCE-ROW-COUNT.
026900 220-EXIT.
027000     EXIT.
027100 224-ADD-ONE-SOURCE-ROW.
027200     SET MERGE-NOT-FOUND TO TRUE.
027300     MOVE ZERO TO WS-MERGE-CR-IX.
027400     IF SCD-CHARGE-ROW-COUNT > ZERO
027500         PERFORM 226-FIND-MERGE-CANDIDATE THRU 226-EXIT
027600             VARYING WS-CR-IX FROM 1 BY 1
027700             UNTIL WS-CR-IX > SCD-CHARGE-ROW-COUNT
027800                OR MERGE-FOUND.
027900     IF MERGE-FOUND
028000         PERFORM 230-MERGE-SOURCE-ROW THRU 230-EXIT.
028100     IF MERGE-NOT-FOUND
028200         PERFORM 236-APPEND-SOURCE-ROW THRU 236-EXIT.
028300 224-EXIT.
028400     EXIT.
028500******************************************************************
028600*  226-FIND-MERGE-CANDIDATE  -  RULE 1 - A SOURCE ROW IS ELIGIBLE *
028650*  TO MERGE WITH A CR- ROW SHARING ITS ROW-NAME AND FEATURE-      *
028660*  CATEGORY, PROVIDED NEITHER ROW ALREADY CARRIES A DISCOUNT -    *
028670*  BIL-0419.  GROUP-NAME IS NOT PART OF THE MATCH KEY.            *
028900******************************************************************
029000 226-FIND-MERGE-CANDIDATE.
029100     IF CR-ROW-NAME(WS-CR-IX)            = SR-ROW-NAME(WS-SR-IX)
029200        AND CR-FEATURE-CATEGORY(WS-CR-IX)
029300                                         = SR-FEATURE-CATEGORY(WS-SR-IX)
029350        AND CR-DISCOUNT-ABSENT(WS-CR-IX)
029360        AND SR-DISCOUNT-ABSENT(WS-SR-IX)
029500         SET MERGE-FOUND TO TRUE
029600         MOVE WS-CR-IX TO WS-MERGE-CR-IX.
029700 226-EXIT.
029800     EXIT.
029900******************************************************************
030000*  230-MERGE-SOURCE-ROW  -  FOLD ONE SOURCE ROW INTO THE MATCHED  *
030100*  CR- ROW (RULES 2, 3, 5 AND 10).                                *
030200******************************************************************
030300 230-MERGE-SOURCE-ROW.
030400     MOVE WS-MERGE-CR-IX TO WS-CR-IX.
030500     PERFORM 231-MERGE-ROW-AMOUNTS THRU 231-EXIT.
030600     PERFORM 232-MERGE-ROW-DISCOUNT THRU 232-EXIT.
030700     PERFORM 234-UNION-ROW-PERIOD THRU 234-EXIT.
030800     ADD 1 TO WS-ROWS-MERGED-CT.
030900 230-EXIT.
031000     EXIT.
031100******************************************************************
031200*  231-MERGE-ROW-AMOUNTS  -  RULE 2/10 - DURATION, QUANTITY AND   *
031300*  AMOUNT ADD TOGETHER WHEN BOTH SIDES ARE PRESENT; AN ABSENT SIDE *
031400*  IS TREATED AS ZERO; THE RESULT STAYS ABSENT ONLY WHEN BOTH     *
031500*  SIDES ARE ABSENT.                                              *
031600******************************************************************
031700 231-MERGE-ROW-AMOUNTS.
031800     IF CR-DURATION-PRESENT(WS-CR-IX) AND SR-DURATION-PRESENT(WS-SR-IX)
031900         ADD SR-DURATION-QTY(WS-SR-IX) TO CR-DURATION-QTY(WS-CR-IX).
032000     IF CR-DURATION-ABSENT(WS-CR-IX) AND SR-DURATION-PRESENT(WS-SR-IX)
032100         MOVE SR-DURATION-QTY(WS-SR-IX)  TO CR-DURATION-QTY(WS-CR-IX)
032200         MOVE SR-DURATION-UNIT(WS-SR-IX) TO CR-DURATION-UNIT(WS-CR-IX).
032300     IF SR-DURATION-PRESENT(WS-SR-IX)
032400         SET CR-DURATION-PRESENT(WS-CR-IX) TO TRUE.
032500     IF CR-QUANTITY-PRESENT(WS-CR-IX) AND SR-QUANTITY-PRESENT(WS-SR-IX)
032600         ADD SR-QUANTITY-QTY(WS-SR-IX) TO CR-QUANTITY-QTY(WS-CR-IX).
032700     IF CR-QUANTITY-ABSENT(WS-CR-IX) AND SR-QUANTITY-PRESENT(WS-SR-IX)
032800         MOVE SR-QUANTITY-QTY(WS-SR-IX)  TO CR-QUANTITY-QTY(WS-CR-IX)
032900         MOVE SR-QUANTITY-UNIT(WS-SR-IX) TO CR-QUANTITY-UNIT(WS-CR-IX).
033000     IF SR-QUANTITY-PRESENT(WS-SR-IX)
033100         SET CR-QUANTITY-PRESENT(WS-CR-IX) TO TRUE.
033200     IF CR-AMOUNT-PRESENT(WS-CR-IX) AND SR-AMOUNT-PRESENT(WS-SR-IX)
033300         ADD SR-TOTAL-AMOUNT(WS-SR-IX)
033400             TO CR-TOTAL-AMOUNT(WS-CR-IX)
033500         ADD SR-TOTAL-AMOUNT-EXCL-VAT(WS-SR-IX)
033600             TO CR-TOTAL-AMOUNT-EXCL-VAT(WS-CR-IX)
033700         ADD SR-TOTAL-VAT(WS-SR-IX)
033800             TO CR-TOTAL-VAT(WS-CR-IX).
033900     IF CR-AMOUNT-ABSENT(WS-CR-IX) AND SR-AMOUNT-PRESENT(WS-SR-IX)
034000         MOVE SR-TOTAL-AMOUNT(WS-SR-IX)
034100             TO CR-TOTAL-AMOUNT(WS-CR-IX)
034200         MOVE SR-TOTAL-AMOUNT-EXCL-VAT(WS-SR-IX)
034300             TO CR-TOTAL-AMOUNT-EXCL-VAT(WS-CR-IX)
034400         MOVE SR-TOTAL-VAT(WS-SR-IX)
034500             TO CR-TOTAL-VAT(WS-CR-IX)
034600         MOVE SR-CURRENCY(WS-SR-IX) TO CR-CURRENCY(WS-CR-IX).
034700     IF SR-AMOUNT-PRESENT(WS-SR-IX)
034800         SET CR-AMOUNT-PRESENT(WS-CR-IX) TO TRUE.
034900 231-EXIT.
035000     EXIT.
035100******************************************************************
035200*  232-MERGE-ROW-DISCOUNT  -  RULE 3/7/10 - DISCOUNT AMOUNT/VAT   *
035300*  FOLD THE SAME WAY AS 231 ABOVE; A BLANK DISCOUNT-CODE ON THE   *
035400*  CR- ROW PICKS UP THE SOURCE ROW'S CODE WHEN ONE IS CARRIED.    *
035450*  WHEN BOTH SIDES ALREADY CARRY A DISCOUNT, THE PERCENTAGE ONLY  *
035460*  SURVIVES THE MERGE IF BOTH SIDES' PERCENTAGES ARE PRESENT AND  *
035470*  EQUAL - OTHERWISE THE MERGED ROW KEEPS THE SUMMED AMOUNTS BUT  *
035480*  DROPS THE PERCENTAGE TEXT (RULE 3, BIL-0424).                 *
035500******************************************************************
035600 232-MERGE-ROW-DISCOUNT.
035700     IF CR-DISCOUNT-PRESENT(WS-CR-IX) AND SR-DISCOUNT-PRESENT(WS-SR-IX)
035800         ADD SR-DISCOUNT-AMOUNT(WS-SR-IX)
035900             TO CR-DISCOUNT-AMOUNT(WS-CR-IX)
036000         ADD SR-DISCOUNT-AMOUNT-EXCL-VAT(WS-SR-IX)
036100             TO CR-DISCOUNT-AMOUNT-EXCL-VAT(WS-CR-IX)
036200         ADD SR-DISCOUNT-VAT(WS-SR-IX)
036300             TO CR-DISCOUNT-VAT(WS-CR-IX).
036350     IF CR-DISCOUNT-PRESENT(WS-CR-IX) AND SR-DISCOUNT-PRESENT(WS-SR-IX)
036360        AND NOT (CR-DISCOUNT-PERCENTAGE(WS-CR-IX) NOT = SPACES
036370             AND SR-DISCOUNT-PERCENTAGE(WS-SR-IX) NOT = SPACES
036380             AND CR-DISCOUNT-PERCENTAGE(WS-CR-IX)
036390                                     = SR-DISCOUNT-PERCENTAGE(WS-SR-IX))
036395         MOVE SPACES TO CR-DISCOUNT-PERCENTAGE(WS-CR-IX).
036400     IF CR-DISCOUNT-ABSENT(WS-CR-IX) AND SR-DISCOUNT-PRESENT(WS-SR-IX)
036500         MOVE SR-DISCOUNT-AMOUNT(WS-SR-IX)
036600             TO CR-DISCOUNT-AMOUNT(WS-CR-IX)
036700         MOVE SR-DISCOUNT-AMOUNT-EXCL-VAT(WS-SR-IX)
036800             TO CR-DISCOUNT-AMOUNT-EXCL-VAT(WS-CR-IX)
036900         MOVE SR-DISCOUNT-VAT(WS-SR-IX)
037000             TO CR-DISCOUNT-VAT(WS-CR-IX).
037100     IF SR-DISCOUNT-PRESENT(WS-SR-IX)
037200         SET CR-DISCOUNT-PRESENT(WS-CR-IX) TO TRUE.
037300     IF CR-DISCOUNT-CODE(WS-CR-IX) = SPACES
037400        AND SR-DISCOUNT-CODE(WS-SR-IX) NOT = SPACES
037500         MOVE SR-DISCOUNT-CODE(WS-SR-IX) TO CR-DISCOUNT-CODE(WS-CR-IX).
037600 232-EXIT.
037700     EXIT.
037800******************************************************************
037900*  234-UNION-ROW-PERIOD  -  RULE 5 - THE MERGED ROW'S PERIOD      *
038000*  WIDENS TO COVER BOTH SIDES' PERIODS (EARLIEST START, LATEST    *
038100*  END).                                                          *
038200******************************************************************
038300 234-UNION-ROW-PERIOD.
038400     IF CR-PERIOD-ABSENT(WS-CR-IX) AND SR-PERIOD-PRESENT(WS-SR-IX)
038500         MOVE SR-PERIOD-START(WS-SR-IX) TO CR-PERIOD-START(WS-CR-IX)
038600         MOVE SR-PERIOD-END(WS-SR-IX)   TO CR-PERIOD-END(WS-CR-IX)
038700         SET CR-PERIOD-PRESENT(WS-CR-IX) TO TRUE.
038800     IF CR-PERIOD-PRESENT(WS-CR-IX) AND SR-PERIOD-PRESENT(WS-SR-IX)
038900        AND SR-PERIOD-START(WS-SR-IX) < CR-PERIOD-START(WS-CR-IX)
039000         MOVE SR-PERIOD-START(WS-SR-IX) TO CR-PERIOD-START(WS-CR-IX).
039100     IF CR-PERIOD-PRESENT(WS-CR-IX) AND SR-PERIOD-PRESENT(WS-SR-IX)
039200        AND SR-PERIOD-END(WS-SR-IX) > CR-PERIOD-END(WS-CR-IX)
039300         MOVE SR-PERIOD-END(WS-SR-IX) TO CR-PERIOD-END(WS-CR-IX).
039400 234-EXIT.
039500     EXIT.
039600******************************************************************
039700*  236-APPEND-SOURCE-ROW  -  NO MERGE CANDIDATE FOUND - THE       *
039800*  SOURCE ROW BECOMES A NEW CR- ROW AS-IS.                        *
039900******************************************************************
040000 236-APPEND-SOURCE-ROW.
040100     ADD 1 TO SCD-CHARGE-ROW-COUNT.
040200     MOVE SCD-CHARGE-ROW-COUNT TO WS-CR-IX.
040300     MOVE SOURCE-ROW(WS-SR-IX) TO CHARGE-ROW(WS-CR-IX).
040400 236-EXIT.
040500     EXIT.
040600******************************************************************
040700*  300-APPLY-PERCENT-DISCOUNTS  -  WALK THE CR- TABLE LOOKING FOR *
040800*  PERCENTAGE-DISCOUNT DEFINITION ROWS; APPLY EACH ONE TO ITS     *
040900*  CANDIDATE ROWS, THEN DROP THE DEFINITION ROW FROM THE TABLE.   *
041000*  THE TABLE SHRINKS AS DEFINITION ROWS ARE REMOVED, SO THIS IS   *
041100*  DRIVEN BY GO TO RATHER THAN A FIXED PERFORM VARYING RANGE.     *
041200******************************************************************
041300 300-APPLY-PERCENT-DISCOUNTS.
041400     MOVE 1 TO WS-CR-IX.
041500 300-LOOP.
041600     IF WS-CR-IX > SCD-CHARGE-ROW-COUNT
041700         GO TO 300-EXIT.
041800     PERFORM 310-CHECK-DISCOUNT-DEF-ROW THRU 310-EXIT.
041900     GO TO 300-LOOP.
042000 300-EXIT.
042100     EXIT.
042200******************************************************************
042300*  310-CHECK-DISCOUNT-DEF-ROW  -  A ROW WHOSE DISCOUNT-CODE IS    *
042400*  'NO-DISC' AND CARRIES A NON-BLANK DISCOUNT-PERCENTAGE IS A     *
042500*  PERCENTAGE-DISCOUNT DEFINITION ROW, NOT AN ORDINARY CHARGE -   *
042550*  CORRECTED TO THE SPEC'S OWN SENTINEL PER BILLING AUDIT         *
042560*  FINDING #1203 (BIL-0423) - THE PRIOR 'PCT-DEF' LITERAL NEVER   *
042570*  MATCHED ANY INCOMING DEFINITION ROW.                          *
042600******************************************************************
042700 310-CHECK-DISCOUNT-DEF-ROW.
042800     IF CR-DISCOUNT-CODE(WS-CR-IX) = 'NO-DISC'
042900        AND CR-DISCOUNT-PERCENTAGE(WS-CR-IX) NOT = SPACES
043000         GO TO 310-PROCESS-DEF-ROW.
043100     ADD 1 TO WS-CR-IX.
043200     GO TO 310-EXIT.
043300 310-PROCESS-DEF-ROW.
043400     PERFORM 315-PARSE-PERCENTAGE THRU 315-EXIT.
043500     PERFORM 330-APPLY-DISCOUNT-TO-CATEGORY THRU 330-EXIT.
043600     PERFORM 320-DELETE-ROW THRU 320-EXIT.
043700*    NOTE - WS-CR-IX IS NOT ADVANCED HERE - THE ROW THAT JUST
043750*    SHIFTED DOWN INTO THIS SLOT STILL NEEDS TO BE CHECKED.
043800 310-EXIT.
043900     EXIT.
044000******************************************************************
044100*  315-PARSE-PERCENTAGE  -  DISCOUNT-PERCENTAGE ARRIVES AS A      *
044200*  FIXED DDD.DD TEXT FIELD; SPLIT IT THROUGH THE REDEFINED VIEW   *
044300*  AND BUILD A PACKED PERCENTAGE VALUE.                           *
044400******************************************************************
044500 315-PARSE-PERCENTAGE.
044600     MOVE CR-DISCOUNT-PERCENTAGE(WS-CR-IX) TO WS-DPCT-TEXT.
044700     COMPUTE WS-DPCT-NUMERIC =
044800         WS-DPCT-WHOLE + (WS-DPCT-FRAC / 100).
044900 315-EXIT.
045000     EXIT.
045100******************************************************************
045200*  320-DELETE-ROW  -  REMOVE THE DEFINITION ROW AT WS-CR-IX,      *
045300*  SHIFTING EVERY ROW BEHIND IT DOWN ONE SLOT.                    *
045400******************************************************************
045500 320-DELETE-ROW.
045600     IF WS-CR-IX >= SCD-CHARGE-ROW-COUNT
045700         GO TO 320-SHRINK.
045800     PERFORM 321-SHIFT-ONE-ROW THRU 321-EXIT
045900         VARYING WS-CR2-IX FROM WS-CR-IX BY 1
046000         UNTIL WS-CR2-IX >= SCD-CHARGE-ROW-COUNT.
046100 320-SHRINK.
046200     SUBTRACT 1 FROM SCD-CHARGE-ROW-COUNT.
046300 320-EXIT.
046400     EXIT.
046500 321-SHIFT-ONE-ROW.
046600     COMPUTE WS-CR3-IX = WS-CR2-IX + 1.
046700     MOVE CHARGE-ROW(WS-CR3-IX) TO CHARGE-ROW(WS-CR2-IX).
046800 321-EXIT.
046900     EXIT.
047000******************************************************************
047100*  330-APPLY-DISCOUNT-TO-CATEGORY  -  SCAN THE CR- TABLE FOR      *
047200*  ROWS SHARING THE DEFINITION ROW'S FEATURE-CATEGORY AND         *
047300*  ELIGIBLE FOR AN AUTO-DISCOUNT (RULE 6).                        *
047400******************************************************************
047500 330-APPLY-DISCOUNT-TO-CATEGORY.
047600     PERFORM 332-CHECK-AND-APPLY-ONE THRU 332-EXIT
047700         VARYING WS-CR2-IX FROM 1 BY 1
047800         UNTIL WS-CR2-IX > SCD-CHARGE-ROW-COUNT.
047900 330-EXIT.
048000     EXIT.
048100******************************************************************
048200*  332-CHECK-AND-APPLY-ONE  -  RULE 6 - A CANDIDATE ROW MUST BE   *
048300*  A DIFFERENT ROW THAN THE DEFINITION ROW, SHARE ITS FEATURE-    *
048350*  CATEGORY (NOT ITS GROUP-NAME - BIL-0415), AND CARRY A TOTAL-   *
048360*  AMOUNT OF ITS OWN TO DISCOUNT AGAINST (BIL-0416).  IT MUST     *
048370*  ALSO NOT BE A DISCOUNT-DEFINITION ROW ITSELF - A DEFINITION    *
048380*  ROW CARRIES ITS OWN DISCOUNT-PERCENTAGE TEXT, AN ORDINARY      *
048390*  CHARGE ROW NEVER DOES, SO THAT DISTINGUISHES THEM WITHOUT      *
048395*  RE-TESTING THE SAME 'NO-DISC' LITERAL 310 ALREADY USED TO      *
048397*  FIND THE DEFINITION ROW ITSELF (BIL-0423).                    *
048600******************************************************************
048700 332-CHECK-AND-APPLY-ONE.
048800     IF WS-CR2-IX NOT = WS-CR-IX
048850        AND CR-FEATURE-CATEGORY(WS-CR2-IX)
048860                                     = CR-FEATURE-CATEGORY(WS-CR-IX)
048870        AND CR-AMOUNT-PRESENT(WS-CR2-IX)
049000        AND CR-DISCOUNT-PERCENTAGE(WS-CR2-IX) = SPACES
049100         PERFORM 334-COMPUTE-AND-APPLY-DISCOUNT THRU 334-EXIT.
049200 332-EXIT.
049300     EXIT.
049400******************************************************************
049410*  334-COMPUTE-AND-APPLY-DISCOUNT  -  RULE 4/6 - THE HALF-DOWN    *
049420*  FORMULA IS RUN INDEPENDENTLY AGAINST TOTAL-AMOUNT AND, SINCE   *
049430*  THIS ROW CARRIES THEM, ITS EXCL-VAT AND VAT COMPONENTS TOO.    *
049440*  EACH RESULT IS BOTH RECORDED IN THE MATCHING DISCOUNT-xxx      *
049450*  FIELD AND SUBTRACTED BACK OUT OF THE MATCHING TOTAL-xxx FIELD  *
049460*  (BIL-0418 - FORMERLY THE SUBTRACT NEVER HAPPENED).             *
049470******************************************************************
049480 334-COMPUTE-AND-APPLY-DISCOUNT.
049500     MOVE CR-TOTAL-AMOUNT(WS-CR2-IX)         TO WS-CALC-BASE-AMOUNT.
049510     PERFORM 340-HALF-DOWN-DISCOUNT THRU 340-EXIT.
049520     MOVE WS-CALC-RESULT TO CR-DISCOUNT-AMOUNT(WS-CR2-IX).
049530     SUBTRACT WS-CALC-RESULT FROM CR-TOTAL-AMOUNT(WS-CR2-IX).
049540     MOVE CR-TOTAL-AMOUNT-EXCL-VAT(WS-CR2-IX) TO WS-CALC-BASE-AMOUNT.
049550     PERFORM 340-HALF-DOWN-DISCOUNT THRU 340-EXIT.
049560     MOVE WS-CALC-RESULT TO CR-DISCOUNT-AMOUNT-EXCL-VAT(WS-CR2-IX).
049570     SUBTRACT WS-CALC-RESULT FROM CR-TOTAL-AMOUNT-EXCL-VAT(WS-CR2-IX).
049580     MOVE CR-TOTAL-VAT(WS-CR2-IX)             TO WS-CALC-BASE-AMOUNT.
049590     PERFORM 340-HALF-DOWN-DISCOUNT THRU 340-EXIT.
049600     MOVE WS-CALC-RESULT TO CR-DISCOUNT-VAT(WS-CR2-IX).
049610     SUBTRACT WS-CALC-RESULT FROM CR-TOTAL-VAT(WS-CR2-IX).
049700     SET CR-DISCOUNT-PRESENT(WS-CR2-IX) TO TRUE.
049800     MOVE 'PCT-APPLIED' TO CR-DISCOUNT-CODE(WS-CR2-IX).
049900     ADD 1 TO WS-DISCOUNTS-APPLIED-CT.
050000 334-EXIT.
050100     EXIT.
050200******************************************************************
050300*  340-HALF-DOWN-DISCOUNT  -  RULE 4 - DISCOUNT RESULT = THE      *
050350*  CALLER'S WS-CALC-BASE-AMOUNT TIMES THE PERCENTAGE, ROUNDED      *
050360*  HALF-DOWN TO 2 DECIMALS.  CALLED ONCE PER AMOUNT COMPONENT     *
050370*  (TOTAL/EXCL-VAT/VAT) BY 334 ABOVE.                              *
050400*  NO INTRINSIC FUNCTION IS USED - THE 3RD/4TH DECIMAL DIGITS ARE *
050500*  PULLED OUT WITH DIVIDE...REMAINDER AND TESTED BY HAND.         *
050600******************************************************************
050800 340-HALF-DOWN-DISCOUNT.
050900     COMPUTE WS-CALC-PRODUCT-4DP =
051000         WS-CALC-BASE-AMOUNT * WS-DPCT-NUMERIC / 100.
051100     COMPUTE WS-CALC-PRODUCT-X10000 = WS-CALC-PRODUCT-4DP * 10000.
051200     DIVIDE WS-CALC-PRODUCT-X10000 BY 10
051300         GIVING WS-CALC-REMAINDER-WORK
051400         REMAINDER WS-CALC-DIGIT-4.
051500     DIVIDE WS-CALC-REMAINDER-WORK BY 10
051600         GIVING WS-CALC-CENTS-TRUNC
051700         REMAINDER WS-CALC-DIGIT-3.
051800     MOVE WS-CALC-CENTS-TRUNC TO WS-CALC-CENTS-FINAL.
051900     IF WS-CALC-DIGIT-3 >= 5
052000        AND NOT (WS-CALC-DIGIT-3 = 5 AND WS-CALC-DIGIT-4 = 0)
052100         ADD 1 TO WS-CALC-CENTS-FINAL.
052200     COMPUTE WS-CALC-RESULT = WS-CALC-CENTS-FINAL / 100.
052300 340-EXIT.
052400     EXIT.
052500******************************************************************
052600*  400-SORT-CHARGE-ROWS  -  RULE 12 - IN-MEMORY BUBBLE SORT OF    *
052700*  THE CR- TABLE, ASCENDING BY GROUP-NAME THEN ROW-NAME.  THIS IS *
052800*  A PER-BILL, IN-MEMORY TABLE (AT MOST 999 ROWS), NOT A FILE-    *
052900*  LEVEL SORT, SO NO SD/SORT VERB IS INVOLVED.                    *
053000******************************************************************
053100 400-SORT-CHARGE-ROWS.
053200     IF SCD-CHARGE-ROW-COUNT < 2
053300         GO TO 400-EXIT.
053400     MOVE SCD-CHARGE-ROW-COUNT TO WS-SORT-LIMIT.
053500 400-PASS-LOOP.
053600     SET SWAP-NOT-MADE TO TRUE.
053700     PERFORM 402-BUBBLE-PASS THRU 402-EXIT
053800         VARYING WS-CR-IX FROM 1 BY 1
053900         UNTIL WS-CR-IX >= WS-SORT-LIMIT.
054000     SUBTRACT 1 FROM WS-SORT-LIMIT.
054100     IF SWAP-MADE AND WS-SORT-LIMIT > 1
054200         GO TO 400-PASS-LOOP.
054300 400-EXIT.
054400     EXIT.
054500 402-BUBBLE-PASS.
054600     COMPUTE WS-CR2-IX = WS-CR-IX + 1.
054700     PERFORM 410-ROWS-OUT-OF-ORDER THRU 410-EXIT.
054800     IF ROWS-OUT-OF-ORDER
054900         PERFORM 404-COMPARE-AND-SWAP THRU 404-EXIT
055000         SET SWAP-MADE TO TRUE.
055100 402-EXIT.
055200     EXIT.
055300******************************************************************
055400*  404-COMPARE-AND-SWAP  -  SWAP THE TWO ADJACENT ROWS THROUGH    *
055500*  SWAP-ROW-AREA.  WHEN THE DEBUG-TRACE UPSI SWITCH IS ON, TRACE  *
055600*  THE KEY OF THE ROW BEING MOVED.                                *
055700******************************************************************
055800 404-COMPARE-AND-SWAP.
055900     MOVE CHARGE-ROW(WS-CR-IX) TO SWAP-ROW-AREA.
056000     IF DEBUG-TRACE-ON
056100         DISPLAY 'BILLPOST: ROW SWAP ' WS-SWAP-ROW-KEY-TEXT.
056200     MOVE CHARGE-ROW(WS-CR2-IX) TO CHARGE-ROW(WS-CR-IX).
056300     MOVE SWAP-ROW-AREA TO CHARGE-ROW(WS-CR2-IX).
056400 404-EXIT.
056500     EXIT.
056560******************************************************************
056570*  410-ROWS-OUT-OF-ORDER HAS BEEN REWORKED FOR RULE 12'S NULLS-   *
056580*  LAST ORDERING - A BLANK GROUP-NAME OR ROW-NAME MUST SORT AFTER *
056590*  EVERY NON-BLANK VALUE, BUT SPACES COLLATE LOW IN BOTH ASCII    *
056592*  AND EBCDIC, SO THE PLAIN '>' TEST USED TO LEAVE BLANK-NAMED    *
056594*  ROWS AT THE FRONT OF THE TABLE INSTEAD OF THE BACK (BIL-0425). *
056596******************************************************************
056600 410-ROWS-OUT-OF-ORDER.
056610     SET ROWS-IN-ORDER TO TRUE.
056620     IF CR-GROUP-NAME(WS-CR-IX) NOT = SPACES
056630        AND CR-GROUP-NAME(WS-CR2-IX) = SPACES
056640         GO TO 410-EXIT.
056650     IF CR-GROUP-NAME(WS-CR-IX) = SPACES
056660        AND CR-GROUP-NAME(WS-CR2-IX) NOT = SPACES
056670         SET ROWS-OUT-OF-ORDER TO TRUE
056680         GO TO 410-EXIT.
056690     IF CR-GROUP-NAME(WS-CR-IX) NOT = SPACES
056700        AND CR-GROUP-NAME(WS-CR2-IX) NOT = SPACES
056710        AND CR-GROUP-NAME(WS-CR-IX) > CR-GROUP-NAME(WS-CR2-IX)
056720         SET ROWS-OUT-OF-ORDER TO TRUE
056730         GO TO 410-EXIT.
056740     IF CR-GROUP-NAME(WS-CR-IX) = CR-GROUP-NAME(WS-CR2-IX)
056750        AND CR-ROW-NAME(WS-CR-IX) NOT = SPACES
056760        AND CR-ROW-NAME(WS-CR2-IX) = SPACES
056770         GO TO 410-EXIT.
056780     IF CR-GROUP-NAME(WS-CR-IX) = CR-GROUP-NAME(WS-CR2-IX)
056790        AND CR-ROW-NAME(WS-CR-IX) = SPACES
056800        AND CR-ROW-NAME(WS-CR2-IX) NOT = SPACES
056810         SET ROWS-OUT-OF-ORDER TO TRUE
056820         GO TO 410-EXIT.
056830     IF CR-GROUP-NAME(WS-CR-IX) = CR-GROUP-NAME(WS-CR2-IX)
056840        AND CR-ROW-NAME(WS-CR-IX) NOT = SPACES
056850        AND CR-ROW-NAME(WS-CR2-IX) NOT = SPACES
056860        AND CR-ROW-NAME(WS-CR-IX) > CR-ROW-NAME(WS-CR2-IX)
056870         SET ROWS-OUT-OF-ORDER TO TRUE.
057300 410-EXIT.
057400     EXIT.
057500******************************************************************
057600*  500-BUILD-GROUP-TOTALS  -  RULE 11 - CONTROL BREAK OVER THE    *
057700*  NOW-SORTED CR- TABLE, ONE GROUP-TOTAL ROW PER GROUP-NAME.      *
057800*  MODELED ON THE SHOP'S OLD 400-PRSS-CUST-BREAK PATTERN.         *
057900******************************************************************
058000 500-BUILD-GROUP-TOTALS.
058100     MOVE ZERO TO SCD-GROUP-TOTAL-COUNT.
058200     IF SCD-CHARGE-ROW-COUNT = ZERO
058300         GO TO 500-EXIT.
058400     SET FIRST-ROW-OF-BILL TO TRUE.
058500     MOVE SPACES TO WS-PREV-GROUP-NAME.
058600     MOVE ZERO TO WS-BREAK-TOTAL.
058700     PERFORM 502-BREAK-ONE-ROW THRU 502-EXIT
058800         VARYING WS-CR-IX FROM 1 BY 1
058900         UNTIL WS-CR-IX > SCD-CHARGE-ROW-COUNT.
058950     IF NOT FIRST-ROW-OF-BILL
058960         PERFORM 504-EMIT-GROUP-TOTAL THRU 504-EXIT.
059100 500-EXIT.
059200     EXIT.
059250******************************************************************
059260*  502-BREAK-ONE-ROW - RULE 11 / BATCH FLOW STEP 6 - A ROW WITH A *
059270*  BLANK GROUP-NAME IS SKIPPED ENTIRELY; IT NEVER STARTS A GROUP, *
059280*  NEVER ADDS INTO ONE, AND NEVER TURNS FIRST-ROW-OF-BILL OFF.    *
059290*  THE CLOSING 504 CALL IN 500 IS NOW GUARDED THE SAME WAY, SO A  *
059295*  BILL MADE UP ENTIRELY OF BLANK-GROUP ROWS EMITS NO GROUP-TOTAL *
059298*  ROW AT ALL (BIL-0426).                                        *
059299******************************************************************
059300 502-BREAK-ONE-ROW.
059310     IF CR-GROUP-NAME(WS-CR-IX) = SPACES
059320         GO TO 502-EXIT.
059400     IF NOT FIRST-ROW-OF-BILL
059500        AND CR-GROUP-NAME(WS-CR-IX) NOT = WS-PREV-GROUP-NAME
059600         PERFORM 504-EMIT-GROUP-TOTAL THRU 504-EXIT
059700         MOVE ZERO TO WS-BREAK-TOTAL.
059800     ADD CR-TOTAL-AMOUNT(WS-CR-IX) TO WS-BREAK-TOTAL.
059900     MOVE CR-GROUP-NAME(WS-CR-IX) TO WS-PREV-GROUP-NAME.
060000     SET NOT-FIRST-ROW TO TRUE.
060100 502-EXIT.
060200     EXIT.
060300 504-EMIT-GROUP-TOTAL.
060400     ADD 1 TO SCD-GROUP-TOTAL-COUNT.
060500     MOVE SCD-GROUP-TOTAL-COUNT TO WS-GT-IX.
060600     MOVE WS-PREV-GROUP-NAME TO GT-GROUP-NAME(WS-GT-IX).
060700     MOVE WS-BREAK-TOTAL TO GT-TOTAL-AMOUNT(WS-GT-IX).
060800     SET GT-AMOUNT-PRESENT(WS-GT-IX) TO TRUE.
060900 504-EXIT.
061000     EXIT.
061100******************************************************************
061200*  600-WRITE-BILL-RECORD  -  THE FINISHED BILL GOES OUT.          *
061300******************************************************************
061400 600-WRITE-BILL-RECORD.
061500     WRITE SUBCHG-OUT-FILE FROM SUBSCRIBER-CHARGE-DATA.
061600     ADD 1 TO WS-BILLS-WRITTEN-CT.
061700 600-EXIT.
061800     EXIT.
061900******************************************************************
062000*  800-TERMINATE  -  CLOSE THE TWO BILL FILES.                    *
062100******************************************************************
062200 800-TERMINATE.
062300     CLOSE SUBCHG-IN-FILE
062400           SUBCHG-OUT-FILE.
062500 800-EXIT.
062600     EXIT.
062700******************************************************************
062800*  900-DISPLAY-PROG-DIAG  -  END-OF-JOB COUNTS TO SYSOUT.         *
062900******************************************************************
063000 900-DISPLAY-PROG-DIAG.
063100     DISPLAY 'BILLPOST - SUBSCRIBER BILL POST-PROCESS - EOJ'.
063200     DISPLAY 'BILLS READ..........: ' WS-BILLS-READ-CT.
063300     DISPLAY 'BILLS WRITTEN........: ' WS-BILLS-WRITTEN-CT.
063400     DISPLAY 'SOURCE ROWS MERGED...: ' WS-ROWS-MERGED-CT.
063500     DISPLAY 'PCT DISCOUNTS APPLIED: ' WS-DISCOUNTS-APPLIED-CT.
063600     DISPLAY 'MSISDN PARSE ERRORS..: ' WS-MSISDN-ERROR-CT.
063700 900-EXIT.
063800     EXIT.
