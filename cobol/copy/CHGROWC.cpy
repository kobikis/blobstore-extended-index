000100******************************************************************
000200*  CHGROWC    -  ONE ITEMIZED SUBSCRIBER CHARGE LINE.             *
000300*                                                                 *
000400*  LAID OUT AS ONE CHARGE-ROW PER THE NIGHTLY BILL POST-PROCESS   *
000500*  RUNBOOK.  COPIED THREE TIMES BY BILLPOST (SOURCE STAGING ROW,  *
000600*  AGGREGATED DETAIL ROW, GROUP SUBTOTAL ROW) - EACH COPY TAGS    *
000700*  ITS OWN FIELD PREFIX VIA COPY ... REPLACING SO THE THREE       *
000800*  INSTANCES NEVER COLLIDE ON A DATA-NAME.                        *
000900*                                                                 *
001000*  WHEN COPIED FOR THE GROUP SUBTOTAL TABLE ONLY :TAG:-GROUP-NAME *
001100*  AND :TAG:-TOTAL-AMOUNT ARE MEANINGFUL - THE REST OF THE ROW    *
001200*  RIDES ALONG BLANK/ZERO SO ONE COPYBOOK SERVES BOTH TABLES.     *
001300*                                                                 *
001400*  CHANGE LOG                                                     *
001500*  YYMMDD  WHO  TICKET    DESCRIPTION                             *
001600*  910314  RHD  BIL-0117  ORIGINAL COPYBOOK - CHARGE ROW LAYOUT   *
001700*  940226  RHD  BIL-0164  ADDED DURATION/QUANTITY UNIT FIELDS     *
001800*  990108  RHD  Y2K-0006  PERIOD-START/END REVIEWED - ALREADY     *
001900*                          CCYYMMDD, NO 2-DIGIT YEAR TO EXPAND     *
002000*  051130  LMK  BIL-0229  SPLIT AMOUNT INTO TOTAL/EXCL-VAT/VAT    *
002100*  070305  LMK  BIL-0301  ADDED DISCOUNT-PERCENTAGE TEXT FIELD     *
002200******************************************************************
002300     10  :TAG:-GROUP-NAME              PIC X(20).
002400     10  :TAG:-ROW-NAME                PIC X(40).
002500     10  :TAG:-FEATURE-CATEGORY         PIC X(20).
002600     10  :TAG:-DISCOUNT-CODE           PIC X(10).
002700     10  :TAG:-DURATION-QTY            PIC S9(9)V9(2) COMP-3.
002800     10  :TAG:-DURATION-PRESENT-SW     PIC X(1)   VALUE 'N'.
002900         88  :TAG:-DURATION-PRESENT             VALUE 'Y'.
003000         88  :TAG:-DURATION-ABSENT              VALUE 'N'.
003100     10  :TAG:-DURATION-UNIT           PIC X(6).
003200     10  :TAG:-QUANTITY-QTY            PIC S9(9)V9(2) COMP-3.
003300     10  :TAG:-QUANTITY-PRESENT-SW     PIC X(1)   VALUE 'N'.
003400         88  :TAG:-QUANTITY-PRESENT             VALUE 'Y'.
003500         88  :TAG:-QUANTITY-ABSENT              VALUE 'N'.
003600     10  :TAG:-QUANTITY-UNIT           PIC X(6).
003700     10  :TAG:-TOTAL-AMOUNT            PIC S9(9)V9(2) COMP-3.
003800     10  :TAG:-TOTAL-AMOUNT-EXCL-VAT   PIC S9(9)V9(2) COMP-3.
003900     10  :TAG:-TOTAL-VAT               PIC S9(9)V9(2) COMP-3.
004000     10  :TAG:-AMOUNT-PRESENT-SW       PIC X(1)   VALUE 'N'.
004100         88  :TAG:-AMOUNT-PRESENT                VALUE 'Y'.
004200         88  :TAG:-AMOUNT-ABSENT                 VALUE 'N'.
004300     10  :TAG:-CURRENCY                PIC X(3).
004400     10  :TAG:-DISCOUNT-PERCENTAGE     PIC X(6).
004500     10  :TAG:-DISCOUNT-AMOUNT         PIC S9(9)V9(2) COMP-3.
004600     10  :TAG:-DISCOUNT-AMOUNT-EXCL-VAT PIC S9(9)V9(2) COMP-3.
004700     10  :TAG:-DISCOUNT-VAT            PIC S9(9)V9(2) COMP-3.
004800     10  :TAG:-DISCOUNT-PRESENT-SW     PIC X(1)   VALUE 'N'.
004900         88  :TAG:-DISCOUNT-PRESENT              VALUE 'Y'.
005000         88  :TAG:-DISCOUNT-ABSENT               VALUE 'N'.
005100     10  :TAG:-PERIOD-START            PIC 9(8).
005200     10  :TAG:-PERIOD-END              PIC 9(8).
005300     10  :TAG:-PERIOD-PRESENT-SW       PIC X(1)   VALUE 'N'.
005400         88  :TAG:-PERIOD-PRESENT                VALUE 'Y'.
005500         88  :TAG:-PERIOD-ABSENT                 VALUE 'N'.
005600     10  FILLER                        PIC X(20).
