000100******************************************************************
000200*  SUBCHGC    -  ONE SUBSCRIBER BILL - HEADER PLUS ITS CHARGE     *
000300*                ROWS AND GROUP SUBTOTAL ROWS.                   *
000400*                                                                 *
000500*  SAME LAYOUT SERVES THE NIGHTLY POST-PROCESS INPUT FILE AND THE *
000600*  OUTPUT FILE - BILLPOST COPIES THIS MEMBER ONCE INTO WORKING-   *
000700*  STORAGE AND MOVES IT IN/OUT OF THE RAW FD BUFFERS WITH         *
000800*  READ...INTO / WRITE...FROM.                                   *
000900*                                                                 *
001000*  THE DETAIL ROW TABLE (CHARGE-ROW) AND THE GROUP SUBTOTAL TABLE *
001100*  (GROUP-TOTAL) BOTH RIDE ON THE SAME CHGROWC ROW LAYOUT, TAGGED *
001200*  CR- AND GT- RESPECTIVELY SO THE TWO TABLES NEVER SHARE A       *
001300*  DATA-NAME.  ONLY CR- AND GT--GROUP-NAME / -TOTAL-AMOUNT ARE    *
001400*  MEANINGFUL ON A GROUP-TOTAL ROW.                               *
001500*                                                                 *
001600*  CHANGE LOG                                                     *
001700*  YYMMDD  WHO  TICKET    DESCRIPTION                             *
001800*  910314  RHD  BIL-0117  ORIGINAL COPYBOOK - SUBSCRIBER BILL     *
001900*  940226  RHD  BIL-0164  CHARGE-ROW TABLE RAISED TO 999 OCCURS   *
002000*  990108  RHD  Y2K-0006  PERIOD-START/END CONFIRMED CCYYMMDD     *
002100*  051130  LMK  BIL-0229  ADDED GROUP-TOTAL-COUNT/TABLE FOR THE   *
002200*                          GROUP SUBTOTAL CONTROL BREAK           *
002300******************************************************************
002400 01  SUBSCRIBER-CHARGE-DATA.
002500     05  SCD-CUSTOMER-ACCOUNT-ID       PIC X(20).
002600     05  SCD-BILL-SEQUENCE             PIC 9(6).
002700     05  SCD-COUNTRY-CODE              PIC X(4).
002800     05  SCD-LOCAL-NUMBER              PIC X(15).
002900     05  SCD-PERIOD-START              PIC 9(8).
003000     05  SCD-PERIOD-END                PIC 9(8).
003100     05  SCD-CHARGE-ROW-COUNT          PIC 9(4).
003200     05  CHARGE-ROW  OCCURS 999 TIMES.
003300         COPY CHGROWC REPLACING ==:TAG:== BY ==CR==.
003400     05  SCD-GROUP-TOTAL-COUNT         PIC 9(4).
003500     05  GROUP-TOTAL  OCCURS 999 TIMES.
003600         COPY CHGROWC REPLACING ==:TAG:== BY ==GT==.
003700     05  FILLER                        PIC X(20).
